000100******************************************************************
000200* LNSCMWS.cpybk                                                  *
000300* COMMON WORK AREA - FILE STATUS SWITCHES SHARED BY ALL LNS      *
000400* LINE/SECTION MAINTENANCE PROGRAMS.                             *
000500*------------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------
000800* MOD.#  INIT   DATE        DESCRIPTION
000900* ------ ------ ----------  ------------------------------------
001000* LNS001 RDX    14/03/1991 - INITIAL VERSION, MODELLED ON THE    LNS001
001100*                            SHOP'S ASCMWS COMMON AREA PATTERN.  LNS001
001200* LNS014 TMH    02/11/1998 - Y2K REVIEW - NO DATE FIELDS IN THIS LNS014
001300*                            COPYBOOK, NO CHANGE REQUIRED.       LNS014
001400* LNS029 PBK    19/07/2004 - REQ#4471 ADD WK-C-DUPLICATE-KEY FOR LNS029
001500*                            THE SECTION-MASTER REWRITE PASS.    LNS029
001600*------------------------------------------------------------------
001700   05  WK-C-FILE-STATUS        PIC X(02)  VALUE SPACES.
001800       88  WK-C-SUCCESSFUL           VALUE "00".
001900       88  WK-C-END-OF-FILE          VALUE "10".
002000       88  WK-C-RECORD-NOT-FOUND     VALUE "23".
002100       88  WK-C-DUPLICATE-KEY        VALUE "22".
002200   05  WK-C-TARGET-LINE-ID     PIC 9(09)  VALUE ZEROES.
002300   05  WK-C-SECT-NEXT-ID       PIC 9(09)  COMP VALUE ZEROES.
002400   05  WK-C-SECT-TABLE-COUNT   PIC 9(05)  COMP VALUE ZEROES.
002500   05  FILLER                  PIC X(01)  VALUE SPACES.
