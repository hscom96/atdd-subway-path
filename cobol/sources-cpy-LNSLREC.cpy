000100******************************************************************
000200* LNSLREC.cpybk                                                  *
000300* LINE-MASTER RECORD - ONE RECORD PER SUBWAY LINE.               *
000400* FILE IS READ SEQUENTIALLY AND MATCHED ON LNSL-LINE-ID IN       *
000500* WORKING STORAGE; NO INDEXED ACCESS IS AVAILABLE ON THIS FILE.  *
000600*------------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*------------------------------------------------------------------
000900* MOD.#  INIT   DATE        DESCRIPTION
001000* ------ ------ ----------  ------------------------------------
001100* LNS001 RDX    14/03/1991 - INITIAL VERSION.                    LNS001
001200*------------------------------------------------------------------
001300   05  LNSL-LINE-ID            PIC 9(09).
001400*                         UNIQUE LINE IDENTIFIER
001500   05  LNSL-LINE-NAME          PIC X(40).
001600*                         LINE DISPLAY NAME, UNIQUE
001700   05  LNSL-LINE-COLOR         PIC X(20).
001800*                         LINE COLOR CODE/NAME
001900   05  FILLER                  PIC X(01).
002000*                         RESERVED FOR FUTURE EXPANSION
