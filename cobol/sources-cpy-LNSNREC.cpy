000100******************************************************************
000200* LNSNREC.cpybk                                                  *
000300* STATION-MASTER RECORD - ONE RECORD PER STATION (VERTEX).       *
000400* FILE IS READ SEQUENTIALLY AND MATCHED ON LNSN-STATION-ID IN    *
000500* WORKING STORAGE, THE SAME WAY LNSLREC/LINE-MASTER IS MATCHED;  *
000600* NO INDEXED ACCESS IS AVAILABLE ON THIS FILE EITHER. USED ONLY  *
000700* TO RESOLVE A STATION-ID TO ITS PRINTABLE NAME FOR THE          *
000800* STATION-LIST-REPORT - THE SECTION CHAIN ITSELF CARRIES ONLY    *
000900* STATION-IDs, NEVER NAMES.                                      *
001000*------------------------------------------------------------------
001100* HISTORY OF MODIFICATION:
001200*------------------------------------------------------------------
001300* MOD.#  INIT   DATE        DESCRIPTION
001400* ------ ------ ----------  ------------------------------------
001500* LNS001 RDX    14/03/1991 - INITIAL VERSION.                    LNS001
001550* LNS029 GVH    09/03/2004 - REQ#3177 SAME FIX AS LNSSREC - THIS  LNS029
001560*                            COPYBOOK IS COPYd UNDER A 05 LEVEL   LNS029
001570*                            OCCURS ITEM IN LNSMAIN.  RENUMBERED  LNS029
001580*                            FROM 05 TO 15 SO IT STAYS            LNS029
001590*                            SUBORDINATE THERE TOO.                LNS029
001600*------------------------------------------------------------------
001700   15  LNSN-STATION-ID         PIC 9(09).
001800*                         UNIQUE STATION IDENTIFIER
001900   15  LNSN-STATION-NAME       PIC X(40).
002000*                         STATION DISPLAY NAME (TEXT ONLY, NO
002100*                         ARITHMETIC IS EVER PERFORMED ON THIS
002200*                         FIELD)
002300   15  FILLER                  PIC X(01).
002400*                         RESERVED FOR FUTURE EXPANSION
