000100******************************************************************
000200* LNSRREC.cpybk                                                  *
000300* RESULT RECORD - ONE LINE OF THE TRANSACTION RESULT REPORT,     *
000400* WRITTEN ONCE PER TRANSACTION PROCESSED, IN TRANSACTION ORDER.  *
000500*------------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------
000800* MOD.#  INIT   DATE        DESCRIPTION
000900* ------ ------ ----------  ------------------------------------
001000* LNS001 RDX    14/03/1991 - INITIAL VERSION.                    LNS001
001100*------------------------------------------------------------------
001200   05  LNSR-RESULT-TYPE        PIC X(03).
001300*                         ECHO OF LNST-TXN-TYPE
001400   05  LNSR-RESULT-STATUS      PIC X(08).
001500*                         "ACCEPTED" OR "REJECTED"
001600       88  LNSR-ACCEPTED             VALUE "ACCEPTED".
001700       88  LNSR-REJECTED             VALUE "REJECTED".
001800   05  LNSR-RESULT-REASON      PIC X(40).
001900*                         BLANK IF ACCEPTED, ELSE THE RULE NAME
002000*                         VIOLATED - SEE BUSINESS RULE REASON
002100*                         CODES IN LNSVADD/LNSVDEL.
002200   05  FILLER                  PIC X(01).
002300*                         RESERVED FOR FUTURE EXPANSION
