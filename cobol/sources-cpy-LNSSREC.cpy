000100******************************************************************
000200* LNSSREC.cpybk                                                  *
000300* SECTION RECORD - ONE TRACK SEGMENT, BELONGS TO EXACTLY ONE     *
000400* LINE. USED BOTH AS THE SECTION-MASTER FILE RECORD (COPYd       *
000500* STRAIGHT UNDER THE FD) AND, UNCHANGED, AS ONE ENTRY OF THE     *
000600* IN-MEMORY SECTION TABLE (COPYd UNDER AN OCCURS CLAUSE) - THE   *
000700* SAME FIELD SET, NO INDEXED ACCESS EVER BEING NEEDED FOR        *
000800* EITHER VIEW.                                                   *
000900*------------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*------------------------------------------------------------------
001200* MOD.#  INIT   DATE        DESCRIPTION
001300* ------ ------ ----------  ------------------------------------
001400* LNS001 RDX    14/03/1991 - INITIAL VERSION.                    LNS001
001500* LNS007 RDX    02/09/1992 - REQ#1180 WIDEN LNSS-DISTANCE FROM   LNS007
001600*                            9(04) TO 9(05) - SOME EXPRESS LINES LNS007
001700*                            NOW EXCEED 9999 TRACK UNITS.        LNS007
001750* LNS028 GVH    09/03/2004 - REQ#3177 THIS COPYBOOK IS COPYd     LNS028
001760*                            UNDER OCCURS ITEMS AT BOTH 05 AND   LNS028
001770*                            10 LEVEL IN VARIOUS CALLERS - A 05  LNS028
001780*                            LEVEL HERE MADE THE FIELDS SIBLINGS LNS028
001790*                            OF THE OCCURS ITEM INSTEAD OF       LNS028
001795*                            MEMBERS OF IT.  RENUMBERED TO 15 SO LNS028
001798*                            IT STAYS SUBORDINATE EVERYWHERE.    LNS028
001800*------------------------------------------------------------------
001900   15  LNSS-SECTION-ID         PIC 9(09).
002000*                         UNIQUE SECTION IDENTIFIER, ASSIGNED
002100*                         SEQUENTIALLY AS SECTIONS ARE ADDED
002200   15  LNSS-LINE-ID            PIC 9(09).
002300*                         OWNING LINE IDENTIFIER
002400   15  LNSS-UP-STATION-ID      PIC 9(09).
002500*                         FK TO STATION-ID, THE "FROM" END
002600   15  LNSS-DOWN-STATION-ID    PIC 9(09).
002700*                         FK TO STATION-ID, THE "TO" END
002800   15  LNSS-DISTANCE           PIC 9(05).                        LNS007
002900*                         INTEGER DISTANCE, UP TO DOWN STATION,
003000*                         WHOLE TRACK UNITS - NO DECIMALS EVER
003100   15  FILLER                  PIC X(01).
003200*                         RESERVED FOR FUTURE EXPANSION
