000100******************************************************************
000200* LNSTREC.cpybk                                                  *
000300* TRANSACTION RECORD - ONE ADD/REMOVE REQUEST AGAINST A LINE'S   *
000400* SECTION TABLE. RECORDS ARE PROCESSED IN FILE ORDER - EACH      *
000500* TRANSACTION SEES THE EFFECT OF EVERY PRIOR TRANSACTION IN THE  *
000600* SAME RUN, SO THIS FILE IS NEVER SORTED OR RESEQUENCED.         *
000700*------------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*------------------------------------------------------------------
001000* MOD.#  INIT   DATE        DESCRIPTION
001100* ------ ------ ----------  ------------------------------------
001200* LNS001 RDX    14/03/1991 - INITIAL VERSION.                    LNS001
001300*------------------------------------------------------------------
001400   05  LNST-TXN-TYPE           PIC X(03).
001500*                         "ADD" OR "DEL"
001600       88  LNST-TXN-IS-ADD           VALUE "ADD".
001700       88  LNST-TXN-IS-DEL           VALUE "DEL".
001800   05  LNST-TXN-LINE-ID        PIC 9(09).
001900*                         TARGET LINE FOR THIS TRANSACTION
002000   05  LNST-TXN-UP-ID          PIC 9(09).
002100*                         UP-STATION ID - ADD ONLY, ZERO ON DEL
002200   05  LNST-TXN-DOWN-ID        PIC 9(09).
002300*                         ADD: DOWN STATION. DEL: STATION TO
002400*                         REMOVE.
002500   05  LNST-TXN-DISTANCE       PIC 9(05).
002600*                         DISTANCE - ADD ONLY, ZERO ON DEL
002700   05  FILLER                  PIC X(01).
002800*                         RESERVED FOR FUTURE EXPANSION
