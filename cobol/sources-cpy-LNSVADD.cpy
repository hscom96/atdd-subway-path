000100******************************************************************
000200* LNSVADD.cpybk                                                  *
000300* LINKAGE AREA FOR LNSVADD - ADD-SECTION VALIDATE/APPLY CALLED   *
000400* ROUTINE. CALLER PASSES THE CURRENT SECTION TABLE FOR THE LINE  *
000500* PLUS THE CANDIDATE SECTION; LNSVADD UPDATES THE TABLE IN PLACE *
000600* WHEN THE ADD IS ACCEPTED AND ALWAYS RETURNS A STATUS/REASON.   *
000700*------------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*------------------------------------------------------------------
001000* MOD.#  INIT   DATE        DESCRIPTION
001100* ------ ------ ----------  ------------------------------------
001200* LNS002 RDX    15/03/1991 - INITIAL VERSION.                    LNS002
001210* LNS028 GVH    09/03/2004 - REQ#3177 NO CHANGE HERE - SEE        LNS028
001220*                            LNSSREC.cpybk, WHICH WAS RENUMBERED  LNS028
001230*                            FROM 05 TO 15 SO IT STAYS            LNS028
001240*                            SUBORDINATE TO WK-C-VADD-TAB-ENTRY   LNS028
001250*                            BELOW.                               LNS028
001300*------------------------------------------------------------------
001400   01  WK-C-VADD-RECORD.
001500       05  WK-C-VADD-INPUT.
001600           10  WK-C-VADD-NEW-LINE-ID    PIC 9(09).
001700           10  WK-C-VADD-NEW-UP-ID      PIC 9(09).
001800           10  WK-C-VADD-NEW-DOWN-ID    PIC 9(09).
001900           10  WK-C-VADD-NEW-DISTANCE   PIC 9(05).
001910           10  WK-C-VADD-NEXT-SECT-ID   PIC 9(09).
001920           10  FILLER                   PIC X(01).
002100       05  WK-C-VADD-OUTPUT.
002200           10  WK-C-VADD-STATUS         PIC X(08).
002300           10  WK-C-VADD-REASON         PIC X(40).
002310           10  FILLER                   PIC X(01).
002400       05  WK-C-VADD-TABLE.
002500           10  WK-C-VADD-TAB-COUNT      PIC 9(05) COMP.
002510           10  FILLER                   PIC X(01).
002600           10  WK-C-VADD-TAB-ENTRY OCCURS 1 TO 200 TIMES
002700               DEPENDING ON WK-C-VADD-TAB-COUNT.
002800               COPY LNSSREC.
