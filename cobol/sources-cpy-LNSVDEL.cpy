000100******************************************************************
000200* LNSVDEL.cpybk                                                  *
000300* LINKAGE AREA FOR LNSVDEL - REMOVE-SECTION VALIDATE/APPLY       *
000400* CALLED ROUTINE. CALLER PASSES THE CURRENT SECTION TABLE FOR    *
000500* THE LINE PLUS THE STATION TO REMOVE; LNSVDEL UPDATES THE TABLE *
000600* IN PLACE WHEN THE REMOVAL IS ACCEPTED AND ALWAYS RETURNS A     *
000700* STATUS/REASON.                                                 *
000800*------------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*------------------------------------------------------------------
001100* MOD.#  INIT   DATE        DESCRIPTION
001200* ------ ------ ----------  ------------------------------------
001300* LNS003 RDX    15/03/1991 - INITIAL VERSION.                    LNS003
001310* LNS028 GVH    09/03/2004 - REQ#3177 NO CHANGE HERE - SEE        LNS028
001320*                            LNSSREC.cpybk, WHICH WAS RENUMBERED  LNS028
001330*                            FROM 05 TO 15 SO IT STAYS            LNS028
001340*                            SUBORDINATE TO WK-C-VDEL-TAB-ENTRY   LNS028
001350*                            BELOW.                               LNS028
001400*------------------------------------------------------------------
001500   01  WK-C-VDEL-RECORD.
001600       05  WK-C-VDEL-INPUT.
001700           10  WK-C-VDEL-STATION-ID     PIC 9(09).
001710           10  FILLER                   PIC X(01).
001800       05  WK-C-VDEL-OUTPUT.
001900           10  WK-C-VDEL-STATUS         PIC X(08).
002000           10  WK-C-VDEL-REASON         PIC X(40).
002010           10  FILLER                   PIC X(01).
002100       05  WK-C-VDEL-TABLE.
002200           10  WK-C-VDEL-TAB-COUNT      PIC 9(05) COMP.
002210           10  FILLER                   PIC X(01).
002300           10  WK-C-VDEL-TAB-ENTRY OCCURS 1 TO 200 TIMES
002400               DEPENDING ON WK-C-VDEL-TAB-COUNT.
002500               COPY LNSSREC.
