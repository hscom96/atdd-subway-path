000100******************************************************************
000200* LNSVTOP.cpybk                                                  *
000300* LINKAGE AREA FOR LNSVTOP - END-OF-RUN TOPOLOGY DERIVATION      *
000400* CALLED ROUTINE. CALLER PASSES THE FINAL SECTION TABLE FOR THE  *
000500* LINE; LNSVTOP RETURNS THE UP-END/DOWN-END STATIONS, THE SORTED *
000600* STATION-ID LIST (CHAIN ORDER), AND THE LINE'S TOTAL DISTANCE.  *
000700* TABLE IS ASSUMED TO FORM ONE CONNECTED CHAIN WITH NO BRANCHES  *
000800* - NOT RE-VALIDATED HERE.                                       *
000900*------------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*------------------------------------------------------------------
001200* MOD.#  INIT   DATE        DESCRIPTION
001300* ------ ------ ----------  ------------------------------------
001400* LNS004 RDX    16/03/1991 - INITIAL VERSION.                    LNS004
001410* LNS028 GVH    09/03/2004 - REQ#3177 NO CHANGE HERE - SEE        LNS028
001420*                            LNSSREC.cpybk, WHICH WAS RENUMBERED  LNS028
001430*                            FROM 05 TO 15 SO IT STAYS            LNS028
001440*                            SUBORDINATE TO WK-C-VTOP-TAB-ENTRY   LNS028
001450*                            BELOW.  WK-C-VTOP-STN-ENTRY ABOVE    LNS028
001460*                            WAS ALREADY CORRECT AT LEVEL 15.     LNS028
001500*------------------------------------------------------------------
001600   01  WK-C-VTOP-RECORD.
001700       05  WK-C-VTOP-OUTPUT.
001800           10  WK-C-VTOP-UP-END-ID      PIC 9(09).
001900           10  WK-C-VTOP-DOWN-END-ID    PIC 9(09).
002000           10  WK-C-VTOP-TOTAL-DIST     PIC 9(07).
002100           10  WK-C-VTOP-STN-COUNT      PIC 9(05) COMP.
002110           10  FILLER                   PIC X(01).
002200           10  WK-C-VTOP-STN-ENTRY OCCURS 1 TO 201 TIMES
002300               DEPENDING ON WK-C-VTOP-STN-COUNT.
002400               15  WK-C-VTOP-STN-ID     PIC 9(09).
002500       05  WK-C-VTOP-TABLE.
002600           10  WK-C-VTOP-TAB-COUNT      PIC 9(05) COMP.
002610           10  FILLER                   PIC X(01).
002700           10  WK-C-VTOP-TAB-ENTRY OCCURS 1 TO 200 TIMES
002800               DEPENDING ON WK-C-VTOP-TAB-COUNT.
002900               COPY LNSSREC.
