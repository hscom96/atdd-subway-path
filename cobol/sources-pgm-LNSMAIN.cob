000100 IDENTIFICATION DIVISION.
000200******************************
000300 PROGRAM-ID.     LNSMAIN.
000400 AUTHOR.         R D XAVIER.
000500 INSTALLATION.   RAPID TRANSIT DATA PROCESSING CENTRE.
000600 DATE-WRITTEN.   14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS IS THE MAIN DRIVER FOR THE SUBWAY LINE        *
001200*              SECTION-MAINTENANCE RUN.  ONE RUN MAINTAINS ONE    *
001300*              LINE'S SECTION CHAIN.  THE TARGET LINE-ID IS       *
001400*              PLACED IN THE LOCAL DATA AREA BY THE SUBMITTING    *
001500*              JOB BEFORE THIS PROGRAM IS CALLED.  THE DRIVER     *
001600*              LOADS THE LINE'S CURRENT SECTION TABLE, APPLIES    *
001700*              EVERY ADD/REMOVE TRANSACTION IN THE TRANSACTION    *
001800*              FILE IN FILE ORDER (CALLING LNSVADD/LNSVDEL FOR    *
001900*              EACH), THEN AT END OF RUN CALLS LNSVTOP TO DERIVE   *
002000*              THE SORTED STATION LIST AND TOTAL DISTANCE, WRITES  *
002100*              BOTH REPORTS, AND REWRITES THE SECTION MASTER.      *
002200*----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*----------------------------------------------------------------*
002500* MOD.#  INIT   DATE        DESCRIPTION
002600* ------ ------ ----------  ------------------------------------
002700* LNS005 RDX    18/03/1991 - INITIAL VERSION.                    LNS005
002800* LNS013 PBK    30/08/1996 - REQ#2242 STATION NAME LOOKUP ADDED   LNS013
002900*                            FOR THE STATION-LIST-REPORT - PULLS  LNS013
003000*                            AGAINST THE NEW STATION MASTER.      LNS013
003100* LNS020 TMH    22/09/1998 - Y2K REVIEW - NO DATE FIELDS IN THIS   LNS020
003200*                            PROGRAM, NO CHANGE REQUIRED.          LNS020
003300* LNS030 PBK    19/07/2004 - REQ#4471 REWRITE SECTION MASTER NOW   LNS030
003400*                            DONE FROM THE FINAL TABLE RATHER     LNS030
003500*                            THAN AN UPDATE-IN-PLACE PASS.        LNS030
003550* LNS031 GVH    20/07/2004 - REQ#4472 WS-CURRENT-LINE-NAME WAS     LNS031
003560*                            BEING RE-USED AS STATION-NAME        LNS031
003570*                            SCRATCH IN C070/C075 - SPLIT OUT A    LNS031
003580*                            NEW WS-CURRENT-STN-NAME FOR THAT SO   LNS031
003590*                            THE LINE NAME FIELD ISN'T CLOBBERED.  LNS031
003600*----------------------------------------------------------------*
003700 EJECT
003800******************************
003900 ENVIRONMENT DIVISION.
004000******************************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                       ON  STATUS IS U0-ON
004700                       OFF STATUS IS U0-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT LNSLMA   ASSIGN TO LNSLMAST
005100             ORGANIZATION IS SEQUENTIAL
005200             ACCESS MODE  IS SEQUENTIAL
005300             FILE STATUS  IS WK-C-FILE-STATUS.
005400     SELECT LNSNMA   ASSIGN TO LNSNMAST
005500             ORGANIZATION IS SEQUENTIAL
005600             ACCESS MODE  IS SEQUENTIAL
005700             FILE STATUS  IS WK-C-FILE-STATUS.
005800     SELECT LNSSIN   ASSIGN TO LNSSMSIN
005900             ORGANIZATION IS SEQUENTIAL
006000             ACCESS MODE  IS SEQUENTIAL
006100             FILE STATUS  IS WK-C-FILE-STATUS.
006200     SELECT LNSSOT   ASSIGN TO LNSSMSOT
006300             ORGANIZATION IS SEQUENTIAL
006400             ACCESS MODE  IS SEQUENTIAL
006500             FILE STATUS  IS WK-C-FILE-STATUS.
006600     SELECT LNSTXN   ASSIGN TO LNSTXNFL
006700             ORGANIZATION IS SEQUENTIAL
006800             ACCESS MODE  IS SEQUENTIAL
006900             FILE STATUS  IS WK-C-FILE-STATUS.
007000     SELECT LNSRPT   ASSIGN TO LNSRSLRP
007100             ORGANIZATION IS SEQUENTIAL
007200             ACCESS MODE  IS SEQUENTIAL
007300             FILE STATUS  IS WK-C-FILE-STATUS.
007400     SELECT LNSSTL   ASSIGN TO LNSSTLRP
007500             ORGANIZATION IS SEQUENTIAL
007600             ACCESS MODE  IS SEQUENTIAL
007700             FILE STATUS  IS WK-C-FILE-STATUS.
007800******************
007900 DATA DIVISION.
008000******************
008100 FILE SECTION.
008200******************************
008300 FD  LNSLMA
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS LNSL-RECORD.
008600 01  LNSL-RECORD.
008700     COPY LNSLREC.
008800*
008900 FD  LNSNMA
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS LNSN-RECORD.
009200 01  LNSN-RECORD.
009300     COPY LNSNREC.
009400*
009500 FD  LNSSIN
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS LNSS-IN-RECORD.
009800 01  LNSS-IN-RECORD.
009900     COPY LNSSREC.
010000*
010100 FD  LNSSOT
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS LNSS-OUT-RECORD.
010400 01  LNSS-OUT-RECORD.
010500     COPY LNSSREC.
010600*
010700 FD  LNSTXN
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS LNST-RECORD.
011000 01  LNST-RECORD.
011100     COPY LNSTREC.
011200*
011300 FD  LNSRPT
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS LNSR-RECORD.
011600 01  LNSR-RECORD.
011700     COPY LNSRREC.
011800*
011900 01  LNSR-TRAILER REDEFINES LNSR-RECORD.
012000     05  LNSR-TRL-LABEL          PIC X(20).
012100     05  LNSR-TRL-PROC-CT        PIC ZZZZ9.
012200     05  FILLER                  PIC X(01).
012300     05  LNSR-TRL-ACC-CT         PIC ZZZZ9.
012400     05  FILLER                  PIC X(01).
012500     05  LNSR-TRL-REJ-CT         PIC ZZZZ9.
012600     05  FILLER                  PIC X(14).
012700*
012800 FD  LNSSTL
012900     LABEL RECORDS ARE OMITTED
013000     DATA RECORD IS LNSG-RECORD.
013100 01  LNSG-RECORD.
013200     05  LNSG-STN-NAME-OUT       PIC X(40).
013300     05  FILLER                  PIC X(01).
013400*
013500 01  LNSG-TRAILER REDEFINES LNSG-RECORD.
013600     05  LNSG-TRL-LABEL          PIC X(20).
013700     05  LNSG-TRL-STN-COUNT      PIC ZZZZ9.
013800     05  FILLER                  PIC X(01).
013900     05  LNSG-TRL-TOT-DIST       PIC ZZZZZZ9.
014000     05  FILLER                  PIC X(09).
014100 EJECT
014200******************************
014300 WORKING-STORAGE SECTION.
014400******************************
014500 01  FILLER                         PIC X(24) VALUE
014600     "** PROGRAM LNSMAIN   **".
014700*
014800 01  WK-C-COMMON.
014900     COPY LNSCMWS.
015000*
016000 01  WS-WORK-AREA.
016100     05  WS-SUB1                    PIC 9(05)  COMP VALUE ZEROES.
016200     05  WS-SUB2                    PIC 9(05)  COMP VALUE ZEROES.
016300     05  WS-TRAN-COUNT               PIC 9(05)  COMP VALUE ZEROES.
016400     05  WS-ACCEPT-COUNT             PIC 9(05)  COMP VALUE ZEROES.
016500     05  WS-REJECT-COUNT             PIC 9(05)  COMP VALUE ZEROES.
016600     05  WS-LINE-FOUND-SW            PIC X(01)  VALUE "N".
016700         88  WS-LINE-FOUND                       VALUE "Y".
016800     05  WS-LNSLMA-EOF-SW            PIC X(01)  VALUE "N".
016900         88  WS-LNSLMA-EOF                       VALUE "Y".
017000     05  WS-LNSNMA-EOF-SW            PIC X(01)  VALUE "N".
017100         88  WS-LNSNMA-EOF                       VALUE "Y".
017200     05  WS-LNSSIN-EOF-SW            PIC X(01)  VALUE "N".
017300         88  WS-LNSSIN-EOF                       VALUE "Y".
017400     05  WS-LNSTXN-EOF-SW            PIC X(01)  VALUE "N".
017500         88  WS-LNSTXN-EOF                       VALUE "Y".
017600     05  WS-STN-NAME-FOUND-SW        PIC X(01)  VALUE "N".
017700         88  WS-STN-NAME-FOUND                   VALUE "Y".
017800     05  WS-TRACE-SW                 PIC X(02)  VALUE SPACES.
017900     05  FILLER                      PIC X(01)  VALUE SPACES.
018000*
018100 01  WS-TRACE-SW-N REDEFINES WS-TRACE-SW
018200                                 PIC S9(03) COMP-3.
018300*
018400 01  WS-STATION-TABLE.
018500     05  WS-STN-COUNT                PIC 9(05) COMP VALUE ZEROES.
018550     05  FILLER                      PIC X(01) VALUE SPACES.
018600     05  WS-STN-ENTRY OCCURS 1 TO 500 TIMES
018700             DEPENDING ON WS-STN-COUNT.
018800         COPY LNSNREC.
018900*
019000 01  WS-SECT-TABLE.
019100     05  WS-SECT-COUNT               PIC 9(05) COMP VALUE ZEROES.
019150     05  FILLER                      PIC X(01) VALUE SPACES.
019200     05  WS-SECT-ENTRY OCCURS 1 TO 200 TIMES
019300             DEPENDING ON WS-SECT-COUNT.
019400         COPY LNSSREC.
019500*
019600 01  WS-CURRENT-LINE-NAME            PIC X(40) VALUE SPACES.
019650*                         TARGET LINE'S OWN NAME - LOADED BY       LNS031
019660*                         A051-READ-ONE-LINE, HELD FOR POSSIBLE    LNS031
019670*                         FUTURE REPORT HEADINGS ONLY, NEVER       LNS031
019680*                         READ ANYWHERE ELSE IN THIS PROGRAM.      LNS031
019700 01  WS-CURRENT-STN-NAME             PIC X(40) VALUE SPACES.
019800*                         SCRATCH AREA USED ONLY BY                LNS031
019850*                         C070-FIND-STATION-NAME/C075 TO HOLD      LNS031
019900*                         THE STATION NAME RESOLVED FOR THE        LNS031
019950*                         STATION-LIST-REPORT LINE CURRENTLY        LNS031
019970*                         BEING WRITTEN - WAS FORMERLY MIS-USING    LNS031
019980*                         WS-CURRENT-LINE-NAME FOR THIS.            LNS031
020000*
020100 01  WK-C-VADD-AREA.
020200     COPY LNSVADD.
020300*
020400 01  WK-C-VDEL-AREA.
020500     COPY LNSVDEL.
020600*
020700 01  WK-C-VTOP-AREA.
020800     COPY LNSVTOP.
020900 EJECT
021400*-----------------------------------------------------------*
021500 PROCEDURE DIVISION.
021600*-----------------------------------------------------------*
021700 MAIN-MODULE.
021800     PERFORM A000-INITIALIZE
021900        THRU A000-INITIALIZE-EX.
022000     PERFORM A050-LOAD-LINE-RECORD
022100        THRU A050-LOAD-LINE-RECORD-EX.
022200     IF      NOT WS-LINE-FOUND
022300             DISPLAY "LNSMAIN - TARGET LINE NOT ON LNSLMA"
022400             GO TO Y900-ABNORMAL-TERMINATION.
022500     PERFORM A060-LOAD-STATION-TABLE
022600        THRU A060-LOAD-STATION-TABLE-EX.
022700     PERFORM A070-LOAD-SECTION-TABLE
022800        THRU A070-LOAD-SECTION-TABLE-EX.
022900     PERFORM B000-PROCESS-TRANSACTIONS
023000        THRU B000-PROCESS-TRANSACTIONS-EX.
023100     PERFORM C000-END-OF-RUN
023200        THRU C000-END-OF-RUN-EX.
023300     PERFORM Z000-END-PROGRAM-ROUTINE
023400        THRU Z999-END-PROGRAM-ROUTINE-EX.
023500     STOP RUN.
023600*
023700*----------------------------------------------------------*
023800 A000-INITIALIZE.
023900*----------------------------------------------------------*
024000     MOVE    LOCAL-DATA-AREA (1:9)    TO    WK-C-TARGET-LINE-ID.
024100     MOVE    ZEROES                   TO    WS-TRAN-COUNT.
024200     MOVE    ZEROES                   TO    WS-ACCEPT-COUNT.
024300     MOVE    ZEROES                   TO    WS-REJECT-COUNT.
024400     OPEN    INPUT   LNSLMA.
024500     IF      NOT WK-C-SUCCESSFUL
024600             DISPLAY "LNSMAIN - OPEN FILE ERROR - LNSLMA"
024700             GO TO Y900-ABNORMAL-TERMINATION.
024800     OPEN    INPUT   LNSNMA.
024900     IF      NOT WK-C-SUCCESSFUL
025000             DISPLAY "LNSMAIN - OPEN FILE ERROR - LNSNMA"
025100             GO TO Y900-ABNORMAL-TERMINATION.
025200     OPEN    INPUT   LNSSIN.
025300     IF      NOT WK-C-SUCCESSFUL
025400             DISPLAY "LNSMAIN - OPEN FILE ERROR - LNSSIN"
025500             GO TO Y900-ABNORMAL-TERMINATION.
025600     OPEN    OUTPUT  LNSSOT.
025700     IF      NOT WK-C-SUCCESSFUL
025800             DISPLAY "LNSMAIN - OPEN FILE ERROR - LNSSOT"
025900             GO TO Y900-ABNORMAL-TERMINATION.
026000     OPEN    INPUT   LNSTXN.
026100     IF      NOT WK-C-SUCCESSFUL
026200             DISPLAY "LNSMAIN - OPEN FILE ERROR - LNSTXN"
026300             GO TO Y900-ABNORMAL-TERMINATION.
026400     OPEN    OUTPUT  LNSRPT.
026500     IF      NOT WK-C-SUCCESSFUL
026600             DISPLAY "LNSMAIN - OPEN FILE ERROR - LNSRPT"
026700             GO TO Y900-ABNORMAL-TERMINATION.
026800     OPEN    OUTPUT  LNSSTL.
026900     IF      NOT WK-C-SUCCESSFUL
027000             DISPLAY "LNSMAIN - OPEN FILE ERROR - LNSSTL"
027100             GO TO Y900-ABNORMAL-TERMINATION.
027200 A000-INITIALIZE-EX.
027300     EXIT.
027400 EJECT
027500*----------------------------------------------------------*
027600*     FIND THE TARGET LINE'S OWN MASTER RECORD - NAME/     *
027700*     COLOUR ARE CARRIED ONLY FOR POSSIBLE FUTURE REPORT    *
027800*     HEADINGS, NOT USED IN ANY BUSINESS RULE.               *
027900*----------------------------------------------------------*
028000 A050-LOAD-LINE-RECORD.
028100     MOVE    "N"                      TO    WS-LINE-FOUND-SW.
028200     PERFORM A051-READ-ONE-LINE
028300        THRU A051-READ-ONE-LINE-EX
028400        UNTIL WS-LNSLMA-EOF OR WS-LINE-FOUND.
028500 A050-LOAD-LINE-RECORD-EX.
028600     EXIT.
028700*
028800 A051-READ-ONE-LINE.
028900     READ    LNSLMA
029000         AT END
029100             MOVE    "Y"              TO    WS-LNSLMA-EOF-SW
029200             GO TO A051-READ-ONE-LINE-EX.
029300     IF      LNSL-LINE-ID = WK-C-TARGET-LINE-ID
029400             MOVE    "Y"              TO    WS-LINE-FOUND-SW
029500             MOVE    LNSL-LINE-NAME   TO    WS-CURRENT-LINE-NAME.
029600 A051-READ-ONE-LINE-EX.
029700     EXIT.
029800 EJECT
029900*----------------------------------------------------------*
030000*     LOAD EVERY STATION ON FILE - THE STATION MASTER IS     *
030100*     SHOP-WIDE, NOT PER LINE, SO THE WHOLE FILE COMES IN.   *
030200*----------------------------------------------------------*
030300 A060-LOAD-STATION-TABLE.
030400     MOVE    ZEROES                   TO    WS-STN-COUNT.
030500     PERFORM A061-READ-ONE-STATION
030600        THRU A061-READ-ONE-STATION-EX
030700        UNTIL WS-LNSNMA-EOF.
030800 A060-LOAD-STATION-TABLE-EX.
030900     EXIT.
031000*
031100 A061-READ-ONE-STATION.
031200     READ    LNSNMA
031300         AT END
031400             MOVE    "Y"              TO    WS-LNSNMA-EOF-SW
031500             GO TO A061-READ-ONE-STATION-EX.
031600     ADD     1                        TO    WS-STN-COUNT.
031700     MOVE    LNSN-RECORD              TO    WS-STN-ENTRY (WS-STN-COUNT).
032100 A061-READ-ONE-STATION-EX.
032200     EXIT.
032300 EJECT
032400*----------------------------------------------------------*
032500*     LOAD THE TARGET LINE'S CURRENT SECTION ROWS.          *
032600*----------------------------------------------------------*
032700 A070-LOAD-SECTION-TABLE.
032800     MOVE    ZEROES                   TO    WS-SECT-COUNT.
032900     PERFORM A071-READ-ONE-SECTION
033000        THRU A071-READ-ONE-SECTION-EX
033100        UNTIL WS-LNSSIN-EOF.
033200 A070-LOAD-SECTION-TABLE-EX.
033300     EXIT.
033400*
033500 A071-READ-ONE-SECTION.
033600     READ    LNSSIN
033700         AT END
033800             MOVE    "Y"              TO    WS-LNSSIN-EOF-SW
033900             GO TO A071-READ-ONE-SECTION-EX.
034000     IF      LNSS-LINE-ID OF LNSS-IN-RECORD NOT = WK-C-TARGET-LINE-ID
034100             GO TO A071-READ-ONE-SECTION-EX.
034200     ADD     1                        TO    WS-SECT-COUNT.
034300     MOVE    LNSS-IN-RECORD           TO    WS-SECT-ENTRY (WS-SECT-COUNT).
034400     IF      LNSS-SECTION-ID OF WS-SECT-ENTRY (WS-SECT-COUNT)
034500                                          > WK-C-SECT-NEXT-ID
034600             MOVE    LNSS-SECTION-ID OF WS-SECT-ENTRY (WS-SECT-COUNT)
034700                                      TO    WK-C-SECT-NEXT-ID.
035600 A071-READ-ONE-SECTION-EX.
035700     EXIT.
035800 EJECT
035900*----------------------------------------------------------*
036000*     APPLY EVERY TRANSACTION IN FILE ORDER.                *
036100*----------------------------------------------------------*
036200 B000-PROCESS-TRANSACTIONS.
036300     PERFORM B010-READ-ONE-TRANSACTION
036400        THRU B010-READ-ONE-TRANSACTION-EX.
036500     PERFORM B100-EDIT-ONE-TRANSACTION
036600        THRU B100-EDIT-ONE-TRANSACTION-EX
036700        UNTIL WS-LNSTXN-EOF.
036800 B000-PROCESS-TRANSACTIONS-EX.
036900     EXIT.
037000*
037100 B010-READ-ONE-TRANSACTION.
037200     READ    LNSTXN
037300         AT END
037400             MOVE    "Y"              TO    WS-LNSTXN-EOF-SW
037500             GO TO B010-READ-ONE-TRANSACTION-EX.
037600 B010-READ-ONE-TRANSACTION-EX.
037700     EXIT.
037800 EJECT
037900*----------------------------------------------------------*
038000*     ONE TRANSACTION: BUILD THE SUBROUTINE'S LINKAGE AREA  *
038100*     FROM THE CURRENT SECTION TABLE, CALL THE APPROPRIATE   *
038200*     VALIDATE/APPLY ROUTINE, COPY ITS TABLE BACK, AND       *
038300*     WRITE ONE RESULT-REPORT LINE.                          *
038400*----------------------------------------------------------*
038500 B100-EDIT-ONE-TRANSACTION.
038600     ADD     1                        TO    WS-TRAN-COUNT.
038700     IF      LNST-TXN-IS-ADD
038800             PERFORM B200-APPLY-ADD-TRANSACTION
038900                THRU B200-APPLY-ADD-TRANSACTION-EX
039000     ELSE
039100     IF      LNST-TXN-IS-DEL
039200             PERFORM B300-APPLY-DEL-TRANSACTION
039300                THRU B300-APPLY-DEL-TRANSACTION-EX
039400     ELSE
039500             MOVE    "REJECTED"           TO    LNSR-RESULT-STATUS
039600             MOVE    "UNKNOWN-TXN-TYPE"    TO    LNSR-RESULT-REASON.
039700     MOVE    LNST-TXN-TYPE                TO    LNSR-RESULT-TYPE.
039800     IF      LNSR-ACCEPTED
039900             ADD     1                     TO    WS-ACCEPT-COUNT
040000     ELSE
040100             ADD     1                     TO    WS-REJECT-COUNT.
040200     WRITE   LNSR-RECORD.
040300     PERFORM B010-READ-ONE-TRANSACTION
040400        THRU B010-READ-ONE-TRANSACTION-EX.
040500 B100-EDIT-ONE-TRANSACTION-EX.
040600     EXIT.
040700*
040800 B200-APPLY-ADD-TRANSACTION.
040900     ADD     1                            TO    WK-C-SECT-NEXT-ID.
041000     MOVE    LNST-TXN-LINE-ID             TO    WK-C-VADD-NEW-LINE-ID.
041100     MOVE    LNST-TXN-UP-ID               TO    WK-C-VADD-NEW-UP-ID.
041200     MOVE    LNST-TXN-DOWN-ID             TO    WK-C-VADD-NEW-DOWN-ID.
041300     MOVE    LNST-TXN-DISTANCE            TO    WK-C-VADD-NEW-DISTANCE.
041400     MOVE    WK-C-SECT-NEXT-ID            TO    WK-C-VADD-NEXT-SECT-ID.
041500     MOVE    WS-SECT-COUNT                TO    WK-C-VADD-TAB-COUNT.
041600     MOVE    1                            TO    WS-SUB1.
041700     PERFORM B210-COPY-ENTRY-TO-VADD
041800        THRU B210-COPY-ENTRY-TO-VADD-EX
041900        VARYING WS-SUB1 FROM 1 BY 1
042000        UNTIL WS-SUB1 > WS-SECT-COUNT.
042100     CALL    "LNSVADD"  USING  WK-C-VADD-AREA.
042200     MOVE    WK-C-VADD-TAB-COUNT          TO    WS-SECT-COUNT.
042300     MOVE    1                            TO    WS-SUB1.
042400     PERFORM B220-COPY-ENTRY-FROM-VADD
042500        THRU B220-COPY-ENTRY-FROM-VADD-EX
042600        VARYING WS-SUB1 FROM 1 BY 1
042700        UNTIL WS-SUB1 > WS-SECT-COUNT.
042800     MOVE    WK-C-VADD-STATUS             TO    LNSR-RESULT-STATUS.
042900     MOVE    WK-C-VADD-REASON             TO    LNSR-RESULT-REASON.
043000     IF      NOT LNSR-ACCEPTED
043100             SUBTRACT 1               FROM  WK-C-SECT-NEXT-ID.
043200 B200-APPLY-ADD-TRANSACTION-EX.
043300     EXIT.
043400*
043500 B210-COPY-ENTRY-TO-VADD.
043600     MOVE    WS-SECT-ENTRY (WS-SUB1)      TO
043700             WK-C-VADD-TAB-ENTRY (WS-SUB1).
043800 B210-COPY-ENTRY-TO-VADD-EX.
043900     EXIT.
044000*
044100 B220-COPY-ENTRY-FROM-VADD.
044200     MOVE    WK-C-VADD-TAB-ENTRY (WS-SUB1)    TO
044400             WS-SECT-ENTRY (WS-SUB1).
044500 B220-COPY-ENTRY-FROM-VADD-EX.
044600     EXIT.
044700 EJECT
044800 B300-APPLY-DEL-TRANSACTION.
044900     MOVE    LNST-TXN-DOWN-ID             TO    WK-C-VDEL-STATION-ID.
045000     MOVE    WS-SECT-COUNT                TO    WK-C-VDEL-TAB-COUNT.
045100     MOVE    1                            TO    WS-SUB1.
045200     PERFORM B310-COPY-ENTRY-TO-VDEL
045300        THRU B310-COPY-ENTRY-TO-VDEL-EX
045400        VARYING WS-SUB1 FROM 1 BY 1
045500        UNTIL WS-SUB1 > WS-SECT-COUNT.
045600     CALL    "LNSVDEL"  USING  WK-C-VDEL-AREA.
045700     MOVE    WK-C-VDEL-TAB-COUNT          TO    WS-SECT-COUNT.
045800     MOVE    1                            TO    WS-SUB1.
045900     PERFORM B320-COPY-ENTRY-FROM-VDEL
046000        THRU B320-COPY-ENTRY-FROM-VDEL-EX
046100        VARYING WS-SUB1 FROM 1 BY 1
046200        UNTIL WS-SUB1 > WS-SECT-COUNT.
046300     MOVE    WK-C-VDEL-STATUS             TO    LNSR-RESULT-STATUS.
046400     MOVE    WK-C-VDEL-REASON             TO    LNSR-RESULT-REASON.
046500 B300-APPLY-DEL-TRANSACTION-EX.
046600     EXIT.
046700*
046800 B310-COPY-ENTRY-TO-VDEL.
046900     MOVE    WS-SECT-ENTRY (WS-SUB1)      TO
047000             WK-C-VDEL-TAB-ENTRY (WS-SUB1).
047100 B310-COPY-ENTRY-TO-VDEL-EX.
047200     EXIT.
047300*
047400 B320-COPY-ENTRY-FROM-VDEL.
047500     MOVE    WK-C-VDEL-TAB-ENTRY (WS-SUB1)    TO
047700             WS-SECT-ENTRY (WS-SUB1).
047800 B320-COPY-ENTRY-FROM-VDEL-EX.
047900     EXIT.
048000 EJECT
048100*----------------------------------------------------------*
048200*     END OF RUN - DERIVE TOPOLOGY, WRITE BOTH REPORTS,     *
048300*     REWRITE THE SECTION MASTER.                           *
048400*----------------------------------------------------------*
048500 C000-END-OF-RUN.
048600     MOVE    WS-SECT-COUNT                TO    WK-C-VTOP-TAB-COUNT.
048700     MOVE    1                            TO    WS-SUB1.
048800     PERFORM C010-COPY-ENTRY-TO-VTOP
048900        THRU C010-COPY-ENTRY-TO-VTOP-EX
049000        VARYING WS-SUB1 FROM 1 BY 1
049100        UNTIL WS-SUB1 > WS-SECT-COUNT.
049200     CALL    "LNSVTOP"  USING  WK-C-VTOP-AREA.
049300     PERFORM C050-WRITE-STATION-LIST
049400        THRU C050-WRITE-STATION-LIST-EX.
049500     PERFORM C080-REWRITE-SECTION-MASTER
049600        THRU C080-REWRITE-SECTION-MASTER-EX.
049700     PERFORM D000-REPORT-TRAN-STATS
049800        THRU D000-REPORT-TRAN-STATS-EX.
049900 C000-END-OF-RUN-EX.
050000     EXIT.
050100*
050200 C010-COPY-ENTRY-TO-VTOP.
050300     MOVE    WS-SECT-ENTRY (WS-SUB1)      TO
050400             WK-C-VTOP-TAB-ENTRY (WS-SUB1).
050500 C010-COPY-ENTRY-TO-VTOP-EX.
050600     EXIT.
050700 EJECT
050800*----------------------------------------------------------*
050900*     STATION-LIST-REPORT - ONE NAME PER LINE, UP-END TO    *
051000*     DOWN-END, THEN A STATION-COUNT/TOTAL-DISTANCE TRAILER.*
051100*----------------------------------------------------------*
051200 C050-WRITE-STATION-LIST.
051300     MOVE    1                            TO    WS-SUB1.
051400     PERFORM C060-WRITE-ONE-STATION-NAME
051500        THRU C060-WRITE-ONE-STATION-NAME-EX
051600        VARYING WS-SUB1 FROM 1 BY 1
051700        UNTIL WS-SUB1 > WK-C-VTOP-STN-COUNT.
051800     MOVE    "TOTAL STATIONS/DIST"        TO    LNSG-TRL-LABEL.
051900     MOVE    WK-C-VTOP-STN-COUNT          TO    LNSG-TRL-STN-COUNT.
052000     MOVE    WK-C-VTOP-TOTAL-DIST         TO    LNSG-TRL-TOT-DIST.
052100     WRITE   LNSG-RECORD.
052200 C050-WRITE-STATION-LIST-EX.
052300     EXIT.
052400*
052500 C060-WRITE-ONE-STATION-NAME.
052600     PERFORM C070-FIND-STATION-NAME
052700        THRU C070-FIND-STATION-NAME-EX.
052800     MOVE    WS-CURRENT-STN-NAME          TO    LNSG-STN-NAME-OUT.
052900     WRITE   LNSG-RECORD.
053000 C060-WRITE-ONE-STATION-NAME-EX.
053100     EXIT.
053200*
053300 C070-FIND-STATION-NAME.
053400     MOVE    "N"                          TO    WS-STN-NAME-FOUND-SW.
053500     MOVE    SPACES                       TO    WS-CURRENT-STN-NAME.
053600     MOVE    1                            TO    WS-SUB2.
053700     PERFORM C075-TEST-ONE-STATION-ROW
053800        THRU C075-TEST-ONE-STATION-ROW-EX
053900        VARYING WS-SUB2 FROM 1 BY 1
054000        UNTIL WS-SUB2 > WS-STN-COUNT
054100        OR    WS-STN-NAME-FOUND.
054200 C070-FIND-STATION-NAME-EX.
054300     EXIT.
054400*
054500 C075-TEST-ONE-STATION-ROW.
054600     IF      LNSN-STATION-ID OF WS-STN-ENTRY (WS-SUB2) =
054700             WK-C-VTOP-STN-ID (WS-SUB1)
054800             MOVE    "Y"                  TO    WS-STN-NAME-FOUND-SW
054900             MOVE    LNSN-STATION-NAME OF WS-STN-ENTRY (WS-SUB2) TO
055000                     WS-CURRENT-STN-NAME.
055100 C075-TEST-ONE-STATION-ROW-EX.
055200     EXIT.
055300 EJECT
055400*----------------------------------------------------------*
055500*     REWRITE THE SECTION MASTER FROM THE FINAL TABLE, SO   *
055600*     THE NEXT RUN STARTS FROM THE POST-TRANSACTION STATE.  *
055700*----------------------------------------------------------*
055800 C080-REWRITE-SECTION-MASTER.
055900     MOVE    1                            TO    WS-SUB1.
056000     PERFORM C090-WRITE-ONE-SECTION
056100        THRU C090-WRITE-ONE-SECTION-EX
056200        VARYING WS-SUB1 FROM 1 BY 1
056300        UNTIL WS-SUB1 > WS-SECT-COUNT.
056400 C080-REWRITE-SECTION-MASTER-EX.
056500     EXIT.
056600*
056700 C090-WRITE-ONE-SECTION.
056800     MOVE    WS-SECT-ENTRY (WS-SUB1)          TO    LNSS-OUT-RECORD.
057300     WRITE   LNSS-OUT-RECORD.
057400 C090-WRITE-ONE-SECTION-EX.
057500     EXIT.
057600 EJECT
057700*----------------------------------------------------------*
057800*     RESULT-REPORT TRAILER - TOTAL PROCESSED/ACCEPTED/     *
057900*     REJECTED FOR THE RUN.                                  *
058000*----------------------------------------------------------*
058100 D000-REPORT-TRAN-STATS.
058200     MOVE    "TOTAL PROC/ACC/REJ"         TO    LNSR-TRL-LABEL.
058300     MOVE    WS-TRAN-COUNT                TO    LNSR-TRL-PROC-CT.
058400     MOVE    WS-ACCEPT-COUNT              TO    LNSR-TRL-ACC-CT.
058500     MOVE    WS-REJECT-COUNT              TO    LNSR-TRL-REJ-CT.
058600     WRITE   LNSR-RECORD.
058700 D000-REPORT-TRAN-STATS-EX.
058800     EXIT.
058900 EJECT
059000*----------------------------------------------------------*
059100 Z000-END-PROGRAM-ROUTINE.
059200*----------------------------------------------------------*
059300     CLOSE   LNSLMA  LNSNMA  LNSSIN  LNSSOT  LNSTXN  LNSRPT  LNSSTL.
059400 Z999-END-PROGRAM-ROUTINE-EX.
059500     EXIT.
059600*
059700*----------------------------------------------------------*
059800 Y900-ABNORMAL-TERMINATION.
059900*----------------------------------------------------------*
060000     DISPLAY "LNSMAIN - ABNORMAL TERMINATION".
060100     MOVE    16                           TO    RETURN-CODE.
060200     STOP RUN.
060300 EJECT
060400******************************************************************
060500*************** END OF PROGRAM SOURCE -  LNSMAIN ***************
060600******************************************************************
