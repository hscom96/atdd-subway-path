000100 IDENTIFICATION DIVISION.
000200******************************
000300 PROGRAM-ID.     LNSVADD.
000400 AUTHOR.         R D XAVIER.
000500 INSTALLATION.   RAPID TRANSIT DATA PROCESSING CENTRE.
000600 DATE-WRITTEN.   15 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS IS A CALLED ROUTINE TO VALIDATE AND APPLY AN *
001200*              ADD-SECTION TRANSACTION AGAINST THE SECTION TABLE*
001300*              OF A SINGLE SUBWAY LINE.  CALLER PASSES THE      *
001400*              CURRENT TABLE AND THE CANDIDATE SECTION; THIS    *
001500*              ROUTINE EITHER APPENDS THE NEW SECTION (END      *
001600*              EXTENSION), SPLITS ONE EXISTING MATCH SECTION     *
001700*              INTO TWO (MID-CHAIN SPLIT), OR REJECTS THE       *
001800*              TRANSACTION WITH A REASON CODE.                   *
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200* MOD.#  INIT   DATE        DESCRIPTION
002300* ------ ------ ----------  ------------------------------------
002400* LNS002 RDX    15/03/1991 - INITIAL VERSION.                    LNS002
002500* LNS011 PBK    29/08/1996 - REQ#2240 CORRECT SPLIT-SECTION       LNS011
002600*                            ENDPOINT SELECTION WHEN THE NEW      LNS011
002700*                            SECTION SHARES THE MATCH SECTION'S   LNS011
002800*                            DOWN-STATION RATHER THAN ITS UP.     LNS011
002900* LNS017 TMH    21/09/1998 - Y2K REVIEW - NO DATE FIELDS IN THIS  LNS017
003000*                            PROGRAM, NO CHANGE REQUIRED.         LNS017
003010* LNS021 GVH    11/06/2003 - REQ#3107 A330/A340 WERE STILL        LNS021
003020*                            WIRING THE SHARED STATION BACK INTO  LNS021
003030*                            THE REMAINING SECTION INSTEAD OF THE LNS021
003040*                            MATCH'S UNSHARED ONE - LNS011 NEVER  LNS021
003050*                            ACTUALLY FIXED THIS.  CORRECTED THE  LNS021
003060*                            KEEP/FAR ASSIGNMENT IN BOTH.         LNS021
003070* LNS025 GVH    02/02/2004 - REQ#3161 A310/A320 MATCHED A         LNS025
003075*                            CANDIDATE SECTION IF EITHER OF ITS   LNS025
003080*                            OWN UP/DOWN STATIONS EQUALLED        LNS025
003085*                            EITHER OF THE NEW SECTION'S ENDS -   LNS025
003090*                            CAN PICK AN UNRELATED SECTION AND    LNS025
003093*                            BRANCH THE CHAIN.  NOW COMPARES      LNS025
003096*                            SAME-ROLE FIELDS ONLY (UP TO UP,     LNS025
003098*                            DOWN TO DOWN).                      LNS025
003100*----------------------------------------------------------------*
003200 EJECT
003300******************************
003400 ENVIRONMENT DIVISION.
003500******************************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   UPSI-0 IS UPSI-SWITCH-0
004100                       ON  STATUS IS U0-ON
004200                       OFF STATUS IS U0-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500******************
004600 DATA DIVISION.
004700******************
004800 FILE SECTION.
004900******************************
005000 WORKING-STORAGE SECTION.
005100******************************
005200 01  FILLER                         PIC X(24) VALUE
005300     "** PROGRAM LNSVADD   **".
005400*
005500 01  WK-C-COMMON.
005600     COPY LNSCMWS.
005700*
005800 01  WS-WORK-AREA.
005900     05  WS-SUB1                    PIC 9(05)  COMP VALUE ZEROES.
006000     05  WS-MATCH-INDEX              PIC 9(05)  COMP VALUE ZEROES.
006100     05  WS-UP-FOUND-SW              PIC X(01)  VALUE "N".
006200         88  WS-UP-FOUND                        VALUE "Y".
006300     05  WS-DOWN-FOUND-SW            PIC X(01)  VALUE "N".
006400         88  WS-DOWN-FOUND                       VALUE "Y".
006500     05  WS-BOTH-FOUND-SW            PIC X(01)  VALUE "N".
006600         88  WS-BOTH-FOUND                       VALUE "Y".
006700     05  WS-ANY-DOWN-MATCH-SW        PIC X(01)  VALUE "N".
006800         88  WS-ANY-DOWN-MATCH                    VALUE "Y".
006900     05  WS-UP-END-ID                PIC 9(09)  VALUE ZEROES.
007000     05  WS-DOWN-END-ID              PIC 9(09)  VALUE ZEROES.
007100     05  WS-MATCH-SHARES-UP-SW       PIC X(01)  VALUE "N".
007200         88  WS-MATCH-SHARES-UP                  VALUE "Y".
007300     05  WS-FAR-STATION-ID           PIC 9(09)  VALUE ZEROES.
007400     05  WS-KEEP-STATION-ID          PIC 9(09)  VALUE ZEROES.
007500     05  WS-REMAINING-DIST           PIC 9(05)  VALUE ZEROES.
007600     05  WS-TRACE-SW                 PIC X(02)  VALUE SPACES.
007650     05  FILLER                      PIC X(01)  VALUE SPACES.
007700*
007800 01  WS-TRACE-SW-N REDEFINES WS-TRACE-SW
007900                                 PIC S9(03) COMP-3.
008000*
008100 01  WS-SAVED-MATCH.
008200     05  WS-SAVED-SECTION-ID         PIC 9(09).
008300     05  WS-SAVED-LINE-ID            PIC 9(09).
008400     05  WS-SAVED-UP-ID              PIC 9(09).
008500     05  WS-SAVED-DOWN-ID            PIC 9(09).
008600     05  WS-SAVED-DISTANCE           PIC 9(05).
008700     05  FILLER                      PIC X(01).
008800*
008900 01  WS-SAVED-MATCH-X REDEFINES WS-SAVED-MATCH
009000                                 PIC X(37).
009100*
009200 01  WS-SPLIT-RESULT.
009300     05  WS-SPLIT-FAR-ID             PIC 9(09).
009400     05  WS-SPLIT-KEEP-ID            PIC 9(09).
009410     05  FILLER                      PIC X(01).
009500*
009600 01  WS-SPLIT-RESULT-X REDEFINES WS-SPLIT-RESULT
009700                                 PIC X(19).
009800*
009900 LINKAGE SECTION.
010000******************
010100     COPY LNSVADD.
010200 EJECT
010300*-----------------------------------------------------------*
010400 PROCEDURE DIVISION USING WK-C-VADD-RECORD.
010500*-----------------------------------------------------------*
010600 MAIN-MODULE.
010700     MOVE    SPACES              TO    WK-C-VADD-STATUS.
010800     MOVE    SPACES              TO    WK-C-VADD-REASON.
010900     PERFORM A000-PROCESS-CALLED-ROUTINE
011000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011100     EXIT PROGRAM.
011200*
011300*----------------------------------------------------------*
011400 A000-PROCESS-CALLED-ROUTINE.
011500*----------------------------------------------------------*
011600     IF      WK-C-VADD-TAB-COUNT = ZERO
011700             PERFORM A900-BOOTSTRAP-FIRST-SECTION
011800                THRU A900-BOOTSTRAP-FIRST-SECTION-EX
011900             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012000*
012100     MOVE    "N"                     TO    WS-UP-FOUND-SW.
012200     MOVE    "N"                     TO    WS-DOWN-FOUND-SW.
012300     MOVE    1                       TO    WS-SUB1.
012400     PERFORM A100-CHECK-SHARED-STATION
012500        THRU A100-CHECK-SHARED-STATION-EX
012600        VARYING WS-SUB1 FROM 1 BY 1
012700        UNTIL WS-SUB1 > WK-C-VADD-TAB-COUNT.
012800     IF      NOT WS-UP-FOUND AND NOT WS-DOWN-FOUND
012900             MOVE    "REJECTED"          TO    WK-C-VADD-STATUS
013000             MOVE    "NO-SHARED-STATION" TO    WK-C-VADD-REASON
013100             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013200*
013300     MOVE    "N"                     TO    WS-BOTH-FOUND-SW.
013400     IF      WS-UP-FOUND AND WS-DOWN-FOUND
013500             MOVE    "Y"                 TO    WS-BOTH-FOUND-SW.
013600     IF      WS-BOTH-FOUND
013700             MOVE    "REJECTED"             TO    WK-C-VADD-STATUS
013800             MOVE    "BOTH-ENDPOINTS-EXIST" TO    WK-C-VADD-REASON
013900             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014000*
014100     MOVE    ZEROES                  TO    WS-UP-END-ID.
014200     MOVE    ZEROES                  TO    WS-DOWN-END-ID.
014300     PERFORM A170-DERIVE-CHAIN-ENDS
014400        THRU A170-DERIVE-CHAIN-ENDS-EX
014500        VARYING WS-SUB1 FROM 1 BY 1
014600        UNTIL WS-SUB1 > WK-C-VADD-TAB-COUNT.
014700     IF      WK-C-VADD-NEW-DOWN-ID = WS-UP-END-ID
014800        OR   WK-C-VADD-NEW-UP-ID   = WS-DOWN-END-ID
014900             PERFORM A200-TRY-END-EXTENSION
015000                THRU A200-TRY-END-EXTENSION-EX
015100             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015200*
015300     PERFORM A300-SPLIT-MATCH-SECTION
015400        THRU A300-SPLIT-MATCH-SECTION-EX.
015500*
015600 A099-PROCESS-CALLED-ROUTINE-EX.
015700     EXIT.
015800 EJECT
015900*----------------------------------------------------------*
016000*     RULE 1 - FIRST-SECTION BOOTSTRAP                     *
016100*----------------------------------------------------------*
016200 A900-BOOTSTRAP-FIRST-SECTION.
016300     MOVE    1                       TO    WK-C-VADD-TAB-COUNT.
016400     MOVE    WK-C-VADD-NEXT-SECT-ID  TO    LNSS-SECTION-ID (1).
016500     MOVE    WK-C-VADD-NEW-LINE-ID   TO    LNSS-LINE-ID (1).
016600     MOVE    WK-C-VADD-NEW-UP-ID     TO    LNSS-UP-STATION-ID (1).
016700     MOVE    WK-C-VADD-NEW-DOWN-ID   TO    LNSS-DOWN-STATION-ID (1).
016800     MOVE    WK-C-VADD-NEW-DISTANCE  TO    LNSS-DISTANCE (1).
016900     MOVE    "ACCEPTED"              TO    WK-C-VADD-STATUS.
017000 A900-BOOTSTRAP-FIRST-SECTION-EX.
017100     EXIT.
017200 EJECT
017300*----------------------------------------------------------*
017400*     RULE 2 - MUST TOUCH THE EXISTING CHAIN (LOOP BODY)    *
017500*----------------------------------------------------------*
017600 A100-CHECK-SHARED-STATION.
017700     IF      WK-C-VADD-NEW-UP-ID = LNSS-UP-STATION-ID (WS-SUB1)
017800        OR   WK-C-VADD-NEW-UP-ID = LNSS-DOWN-STATION-ID (WS-SUB1)
017900             MOVE    "Y"             TO    WS-UP-FOUND-SW.
018000     IF      WK-C-VADD-NEW-DOWN-ID = LNSS-UP-STATION-ID (WS-SUB1)
018100        OR   WK-C-VADD-NEW-DOWN-ID = LNSS-DOWN-STATION-ID (WS-SUB1)
018200             MOVE    "Y"             TO    WS-DOWN-FOUND-SW.
018300 A100-CHECK-SHARED-STATION-EX.
018400     EXIT.
018500 EJECT
018600*----------------------------------------------------------*
018700*     RULE 10 (LOCAL USE) - DERIVE CURRENT CHAIN ENDS       *
018800*     LOOP BODY: WS-SUB1 NOT THE DOWN-STATION OF ANY OTHER  *
018900*     SECTION => IT IS THE CURRENT UP-END.  SYMMETRICALLY   *
019000*     FOR THE DOWN-END.                                      *
019100*----------------------------------------------------------*
019200 A170-DERIVE-CHAIN-ENDS.
019300     MOVE    "N"                     TO    WS-ANY-DOWN-MATCH-SW.
019400     MOVE    1                       TO    WS-MATCH-INDEX.
019500     PERFORM A175-TEST-UP-END
019600        THRU A175-TEST-UP-END-EX
019700        VARYING WS-MATCH-INDEX FROM 1 BY 1
019800        UNTIL WS-MATCH-INDEX > WK-C-VADD-TAB-COUNT.
019900     IF      NOT WS-ANY-DOWN-MATCH
020000             MOVE    LNSS-UP-STATION-ID (WS-SUB1)   TO  WS-UP-END-ID.
020100*
020200     MOVE    "N"                     TO    WS-ANY-DOWN-MATCH-SW.
020300     MOVE    1                       TO    WS-MATCH-INDEX.
020400     PERFORM A176-TEST-DOWN-END
020500        THRU A176-TEST-DOWN-END-EX
020600        VARYING WS-MATCH-INDEX FROM 1 BY 1
020700        UNTIL WS-MATCH-INDEX > WK-C-VADD-TAB-COUNT.
020800     IF      NOT WS-ANY-DOWN-MATCH
020900             MOVE    LNSS-DOWN-STATION-ID (WS-SUB1) TO  WS-DOWN-END-ID.
021000 A170-DERIVE-CHAIN-ENDS-EX.
021100     EXIT.
021200*
021300 A175-TEST-UP-END.
021400     IF      LNSS-DOWN-STATION-ID (WS-MATCH-INDEX) =
021500                             LNSS-UP-STATION-ID (WS-SUB1)
021600             MOVE    "Y"                 TO    WS-ANY-DOWN-MATCH-SW.
021700 A175-TEST-UP-END-EX.
021800     EXIT.
021900*
022000 A176-TEST-DOWN-END.
022100     IF      LNSS-UP-STATION-ID (WS-MATCH-INDEX) =
022200                             LNSS-DOWN-STATION-ID (WS-SUB1)
022300             MOVE    "Y"                 TO    WS-ANY-DOWN-MATCH-SW.
022400 A176-TEST-DOWN-END-EX.
022500     EXIT.
022600 EJECT
022700*----------------------------------------------------------*
022800*     RULE 4 - END EXTENSION                                *
022900*----------------------------------------------------------*
023000 A200-TRY-END-EXTENSION.
023100     ADD     1                       TO    WK-C-VADD-TAB-COUNT.
023200     MOVE    WK-C-VADD-NEXT-SECT-ID  TO
023300             LNSS-SECTION-ID (WK-C-VADD-TAB-COUNT).
023400     MOVE    WK-C-VADD-NEW-LINE-ID   TO
023500             LNSS-LINE-ID (WK-C-VADD-TAB-COUNT).
023600     MOVE    WK-C-VADD-NEW-UP-ID     TO
023700             LNSS-UP-STATION-ID (WK-C-VADD-TAB-COUNT).
023800     MOVE    WK-C-VADD-NEW-DOWN-ID   TO
023900             LNSS-DOWN-STATION-ID (WK-C-VADD-TAB-COUNT).
024000     MOVE    WK-C-VADD-NEW-DISTANCE  TO
024100             LNSS-DISTANCE (WK-C-VADD-TAB-COUNT).
024200     MOVE    "ACCEPTED"              TO    WK-C-VADD-STATUS.
024300 A200-TRY-END-EXTENSION-EX.
024400     EXIT.
024500 EJECT
024600*----------------------------------------------------------*
024700*     RULE 5 - MID-CHAIN SPLIT                              *
024800*----------------------------------------------------------*
024900 A300-SPLIT-MATCH-SECTION.
025000     MOVE    ZEROES                  TO    WS-MATCH-INDEX.
025100     MOVE    1                       TO    WS-SUB1.
025200     PERFORM A310-FIND-MATCH-BY-UP
025300        THRU A310-FIND-MATCH-BY-UP-EX
025400        VARYING WS-SUB1 FROM 1 BY 1
025500        UNTIL WS-SUB1 > WK-C-VADD-TAB-COUNT
025600        OR    WS-MATCH-INDEX NOT = ZERO.
025700     IF      WS-MATCH-INDEX = ZERO
025800             MOVE    1               TO    WS-SUB1
025900             PERFORM A320-FIND-MATCH-BY-DOWN
026000                THRU A320-FIND-MATCH-BY-DOWN-EX
026100                VARYING WS-SUB1 FROM 1 BY 1
026200                UNTIL WS-SUB1 > WK-C-VADD-TAB-COUNT
026300                OR    WS-MATCH-INDEX NOT = ZERO.
026400*
026500     IF      LNSS-DISTANCE (WS-MATCH-INDEX) NOT >
026600                             WK-C-VADD-NEW-DISTANCE
026700             MOVE    "REJECTED"           TO    WK-C-VADD-STATUS
026800             MOVE    "DISTANCE-TOO-LARGE" TO    WK-C-VADD-REASON
026900             GO TO A300-SPLIT-MATCH-SECTION-EX.
027000*
027100     MOVE    LNSS-SECTION-ID (WS-MATCH-INDEX)    TO  WS-SAVED-SECTION-ID.
027200     MOVE    LNSS-LINE-ID (WS-MATCH-INDEX)        TO  WS-SAVED-LINE-ID.
027300     MOVE    LNSS-UP-STATION-ID (WS-MATCH-INDEX)  TO  WS-SAVED-UP-ID.
027400     MOVE    LNSS-DOWN-STATION-ID (WS-MATCH-INDEX)
027500                                          TO  WS-SAVED-DOWN-ID.
027600     MOVE    LNSS-DISTANCE (WS-MATCH-INDEX)       TO  WS-SAVED-DISTANCE.
027700     MOVE    WS-MATCH-INDEX                       TO  WS-TRACE-SW-N.
027800     COMPUTE WS-REMAINING-DIST =
027900             LNSS-DISTANCE (WS-MATCH-INDEX) - WK-C-VADD-NEW-DISTANCE.
028000*
028100     IF      LNSS-UP-STATION-ID (WS-MATCH-INDEX) = WK-C-VADD-NEW-UP-ID
028200        OR   LNSS-UP-STATION-ID (WS-MATCH-INDEX) = WK-C-VADD-NEW-DOWN-ID
028300             MOVE    "Y"                 TO    WS-MATCH-SHARES-UP-SW
028400     ELSE
028500             MOVE    "N"                 TO    WS-MATCH-SHARES-UP-SW.
028600*
028700     IF      WS-MATCH-SHARES-UP
028800             PERFORM A330-SPLIT-ON-UP-SIDE
028900                THRU A330-SPLIT-ON-UP-SIDE-EX
029000     ELSE
029100             PERFORM A340-SPLIT-ON-DOWN-SIDE
029200                THRU A340-SPLIT-ON-DOWN-SIDE-EX.
029300*
029400     MOVE    WS-FAR-STATION-ID                    TO  WS-SPLIT-FAR-ID.
029450     MOVE    WS-KEEP-STATION-ID                   TO  WS-SPLIT-KEEP-ID.
029500     MOVE    WS-REMAINING-DIST                    TO
029600             LNSS-DISTANCE (WS-MATCH-INDEX).
029700*
029800     ADD     1                        TO    WK-C-VADD-TAB-COUNT.
029900     MOVE    WK-C-VADD-NEXT-SECT-ID   TO
030000             LNSS-SECTION-ID (WK-C-VADD-TAB-COUNT).
030100     MOVE    WK-C-VADD-NEW-LINE-ID    TO
030200             LNSS-LINE-ID (WK-C-VADD-TAB-COUNT).
030300     MOVE    WK-C-VADD-NEW-UP-ID      TO
030400             LNSS-UP-STATION-ID (WK-C-VADD-TAB-COUNT).
030500     MOVE    WK-C-VADD-NEW-DOWN-ID    TO
030600             LNSS-DOWN-STATION-ID (WK-C-VADD-TAB-COUNT).
030700     MOVE    WK-C-VADD-NEW-DISTANCE   TO
030800             LNSS-DISTANCE (WK-C-VADD-TAB-COUNT).
030900     MOVE    "ACCEPTED"               TO    WK-C-VADD-STATUS.
031000 A300-SPLIT-MATCH-SECTION-EX.
031100     EXIT.
031200*
031300 A310-FIND-MATCH-BY-UP.
031400     IF      LNSS-UP-STATION-ID (WS-SUB1) = WK-C-VADD-NEW-UP-ID
031600             MOVE    WS-SUB1         TO    WS-MATCH-INDEX.
031700 A310-FIND-MATCH-BY-UP-EX.
031800     EXIT.
031900*
032000 A320-FIND-MATCH-BY-DOWN.
032100     IF      LNSS-DOWN-STATION-ID (WS-SUB1) = WK-C-VADD-NEW-DOWN-ID
032300             MOVE    WS-SUB1         TO    WS-MATCH-INDEX.
032400 A320-FIND-MATCH-BY-DOWN-EX.
032500     EXIT.
032600*
032700*----------------------------------------------------------*
032800*     LNS011 - KEEP THE MATCH SECTION'S UNSHARED STATION,   *
032900*     RECONNECT IT TO THE NEW SECTION'S FAR STATION.        *
033000*----------------------------------------------------------*
033100 A330-SPLIT-ON-UP-SIDE.
033200     MOVE    LNSS-DOWN-STATION-ID (WS-MATCH-INDEX) TO  WS-KEEP-STATION-ID.
033300     IF      WK-C-VADD-NEW-UP-ID = LNSS-UP-STATION-ID (WS-MATCH-INDEX)
033400             MOVE    WK-C-VADD-NEW-DOWN-ID   TO    WS-FAR-STATION-ID
033500     ELSE
033600             MOVE    WK-C-VADD-NEW-UP-ID     TO    WS-FAR-STATION-ID.
033700     MOVE    WS-FAR-STATION-ID    TO  LNSS-UP-STATION-ID (WS-MATCH-INDEX).
033800     MOVE    WS-KEEP-STATION-ID   TO  LNSS-DOWN-STATION-ID (WS-MATCH-INDEX).
033900 A330-SPLIT-ON-UP-SIDE-EX.
034000     EXIT.
034100*
034200 A340-SPLIT-ON-DOWN-SIDE.
034300     MOVE    LNSS-UP-STATION-ID (WS-MATCH-INDEX) TO  WS-KEEP-STATION-ID.
034400     IF      WK-C-VADD-NEW-UP-ID = LNSS-DOWN-STATION-ID (WS-MATCH-INDEX)
034500             MOVE    WK-C-VADD-NEW-DOWN-ID   TO    WS-FAR-STATION-ID
034600     ELSE
034700             MOVE    WK-C-VADD-NEW-UP-ID     TO    WS-FAR-STATION-ID.
034800     MOVE    WS-KEEP-STATION-ID   TO  LNSS-UP-STATION-ID (WS-MATCH-INDEX).
034900     MOVE    WS-FAR-STATION-ID    TO  LNSS-DOWN-STATION-ID (WS-MATCH-INDEX).
035000 A340-SPLIT-ON-DOWN-SIDE-EX.
035100     EXIT.
035200 EJECT
035300******************************************************************
035400*************** END OF PROGRAM SOURCE -  LNSVADD ***************
035500******************************************************************
