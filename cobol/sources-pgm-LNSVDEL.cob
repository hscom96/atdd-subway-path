000100 IDENTIFICATION DIVISION.
000200******************************
000300 PROGRAM-ID.     LNSVDEL.
000400 AUTHOR.         R D XAVIER.
000500 INSTALLATION.   RAPID TRANSIT DATA PROCESSING CENTRE.
000600 DATE-WRITTEN.   15 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS IS A CALLED ROUTINE TO VALIDATE AND APPLY A  *
001200*              REMOVE-SECTION TRANSACTION AGAINST THE SECTION    *
001300*              TABLE OF A SINGLE SUBWAY LINE.  IF THE STATION TO *
001400*              BE REMOVED IS AN END STATION THE END SECTION IS   *
001500*              DROPPED.  IF IT IS A MIDDLE STATION THE TWO       *
001600*              ADJACENT SECTIONS ARE MERGED INTO ONE, SUMMING     *
001700*              THEIR DISTANCES.  A LINE WITH ONLY ONE SECTION     *
001800*              LEFT MAY NOT BE SHORTENED FURTHER.                 *
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200* MOD.#  INIT   DATE        DESCRIPTION
002300* ------ ------ ----------  ------------------------------------
002400* LNS003 RDX    15/03/1991 - INITIAL VERSION.                    LNS003
002410* LNS012 PBK    29/08/1996 - REQ#2241 PRESERVE THE SURVIVING     LNS012
002420*                            SECTION'S OWN SECTION-ID ON MERGE   LNS012
002430*                            RATHER THAN MANUFACTURING A NEW ONE.LNS012
002440* LNS018 TMH    21/09/1998 - Y2K REVIEW - NO DATE FIELDS IN THIS  LNS018
002450*                            PROGRAM, NO CHANGE REQUIRED.         LNS018
002460* LNS022 GVH    11/06/2003 - REQ#3108 A300 PICKED THE BEFORE/     LNS022
002470*                            AFTER SECTION BY WHICHEVER SAT AT    LNS022
002480*                            THE LOWER TABLE SLOT - TABLE HAS NO  LNS022
002490*                            GUARANTEED ORDER, SO DIRECTION WAS   LNS022
002500*                            REVERSED ON ABOUT HALF OF ALL MIDDLE LNS022
002510*                            REMOVALS.  NOW TESTS DOWN-STATION-ID LNS022
002520*                            TO FIND THE BEFORE SECTION DIRECTLY. LNS022
002530* LNS027 GVH    02/02/2004 - REQ#3161 A000 ONLY TESTED TAB-COUNT  LNS027
002540*                            = 1 FOR THE REMOVE-SIZE GUARD - A    LNS027
002550*                            COUNT OF 0 FELL THROUGH TO STATION-  LNS027
002560*                            NOT-FOUND INSTEAD OF REJECTING AS    LNS027
002570*                            ONLY-ONE-SECTION-LEFT.  CHANGED TO   LNS027
002580*                            NOT > 1.                            LNS027
003000*----------------------------------------------------------------*
003100 EJECT
003200******************************
003300 ENVIRONMENT DIVISION.
003400******************************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                   UPSI-0 IS UPSI-SWITCH-0
004000                       ON  STATUS IS U0-ON
004100                       OFF STATUS IS U0-OFF.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400******************
004500 DATA DIVISION.
004600******************
004700 FILE SECTION.
004800******************************
004900 WORKING-STORAGE SECTION.
005000******************************
005100 01  FILLER                         PIC X(24) VALUE
005200     "** PROGRAM LNSVDEL   **".
005300*
005400 01  WK-C-COMMON.
005500     COPY LNSCMWS.
005600*
005700 01  WS-WORK-AREA.
005800     05  WS-SUB1                    PIC 9(05)  COMP VALUE ZEROES.
005900     05  WS-UP-MATCH-INDEX           PIC 9(05)  COMP VALUE ZEROES.
006000     05  WS-DOWN-MATCH-INDEX         PIC 9(05)  COMP VALUE ZEROES.
006100     05  WS-MATCH-COUNT              PIC 9(03)  COMP VALUE ZEROES.
006200     05  WS-STATION-FOUND-SW         PIC X(01)  VALUE "N".
006300         88  WS-STATION-FOUND                   VALUE "Y".
006400     05  WS-END-REMOVAL-SW           PIC X(01)  VALUE "N".
006500         88  WS-END-REMOVAL                      VALUE "Y".
006600     05  WS-SUM-DISTANCE             PIC 9(06)  VALUE ZEROES.
006700     05  WS-TRACE-SW                 PIC X(02)  VALUE SPACES.
006800     05  FILLER                      PIC X(01)  VALUE SPACES.
006900*
007000 01  WS-TRACE-SW-N REDEFINES WS-TRACE-SW
007100                                 PIC S9(03) COMP-3.
007200*
007300 01  WS-MERGED-ENDPOINTS.
007400     05  WS-MERGE-UP-ID              PIC 9(09).
007500     05  WS-MERGE-DOWN-ID            PIC 9(09).
007600     05  FILLER                      PIC X(01).
007700*
007800 01  WS-MERGED-ENDPOINTS-X REDEFINES WS-MERGED-ENDPOINTS
007900                                 PIC X(19).
008000*
008100 01  WS-REMOVE-SUB REDEFINES WS-UP-MATCH-INDEX
008200                                 PIC 9(05) COMP.
008300*
008400 LINKAGE SECTION.
008500******************
008600     COPY LNSVDEL.
008700 EJECT
008800*-----------------------------------------------------------*
008900 PROCEDURE DIVISION USING WK-C-VDEL-RECORD.
009000*-----------------------------------------------------------*
009100 MAIN-MODULE.
009200     MOVE    SPACES              TO    WK-C-VDEL-STATUS.
009300     MOVE    SPACES              TO    WK-C-VDEL-REASON.
009400     PERFORM A000-PROCESS-CALLED-ROUTINE
009500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009600     EXIT PROGRAM.
009700*
009800*----------------------------------------------------------*
009900 A000-PROCESS-CALLED-ROUTINE.
010000*----------------------------------------------------------*
010100     IF      WK-C-VDEL-TAB-COUNT NOT > 1
010200             MOVE    "REJECTED"               TO   WK-C-VDEL-STATUS
010300             MOVE    "ONLY-ONE-SECTION-LEFT"  TO   WK-C-VDEL-REASON
010400             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010500*
010600     PERFORM A100-CHECK-STATION-EXISTS
010700        THRU A100-CHECK-STATION-EXISTS-EX.
010800     IF      NOT WS-STATION-FOUND
010900             MOVE    "REJECTED"           TO   WK-C-VDEL-STATUS
011000             MOVE    "STATION-NOT-FOUND"  TO   WK-C-VDEL-REASON
011100             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011200*
011300     IF      WS-END-REMOVAL
011400             PERFORM A200-REMOVE-END-SECTION
011500                THRU A200-REMOVE-END-SECTION-EX
011600     ELSE
011700             PERFORM A300-MERGE-MIDDLE-SECTION
011800                THRU A300-MERGE-MIDDLE-SECTION-EX.
011900     MOVE    "ACCEPTED"              TO    WK-C-VDEL-STATUS.
012000*
012100 A099-PROCESS-CALLED-ROUTINE-EX.
012200     EXIT.
012300 EJECT
012400*----------------------------------------------------------*
012500*     RULE 6/7 - DOES THE STATION APPEAR IN THE CHAIN, AND  *
012600*     IS IT AN END STATION (APPEARS IN EXACTLY ONE SECTION) *
012700*     OR A MIDDLE STATION (APPEARS IN TWO)?                  *
012800*----------------------------------------------------------*
012900 A100-CHECK-STATION-EXISTS.
013000     MOVE    "N"                     TO    WS-STATION-FOUND-SW.
013100     MOVE    ZEROES                  TO    WS-MATCH-COUNT.
013200     MOVE    ZEROES                  TO    WS-UP-MATCH-INDEX.
013300     MOVE    ZEROES                  TO    WS-DOWN-MATCH-INDEX.
013400     MOVE    1                       TO    WS-SUB1.
013500     PERFORM A110-TEST-ONE-ENTRY
013600        THRU A110-TEST-ONE-ENTRY-EX
013700        VARYING WS-SUB1 FROM 1 BY 1
013800        UNTIL WS-SUB1 > WK-C-VDEL-TAB-COUNT.
013900     IF      WS-MATCH-COUNT > ZERO
014000             MOVE    "Y"             TO    WS-STATION-FOUND-SW.
014100     IF      WS-MATCH-COUNT = 1
014200             MOVE    "Y"             TO    WS-END-REMOVAL-SW
014300     ELSE
014400             MOVE    "N"             TO    WS-END-REMOVAL-SW.
014500 A100-CHECK-STATION-EXISTS-EX.
014600     EXIT.
014700*
014800 A110-TEST-ONE-ENTRY.
014900     IF      LNSS-UP-STATION-ID (WS-SUB1) = WK-C-VDEL-STATION-ID
015000             ADD     1                   TO    WS-MATCH-COUNT
015100             IF      WS-UP-MATCH-INDEX = ZERO
015200                     MOVE    WS-SUB1     TO    WS-UP-MATCH-INDEX
015300             ELSE
015400                     MOVE    WS-SUB1     TO    WS-DOWN-MATCH-INDEX.
015500     IF      LNSS-DOWN-STATION-ID (WS-SUB1) = WK-C-VDEL-STATION-ID
015600             ADD     1                   TO    WS-MATCH-COUNT
015700             IF      WS-UP-MATCH-INDEX = ZERO
015800                     MOVE    WS-SUB1     TO    WS-UP-MATCH-INDEX
015900             ELSE
016000                     MOVE    WS-SUB1     TO    WS-DOWN-MATCH-INDEX.
016100 A110-TEST-ONE-ENTRY-EX.
016200     EXIT.
016300 EJECT
016400*----------------------------------------------------------*
016500*     RULE 8 - END REMOVAL: DELETE THE ONE SECTION THAT     *
016600*     TOUCHES THE REMOVED STATION, CLOSE THE TABLE GAP.      *
016700*----------------------------------------------------------*
016800 A200-REMOVE-END-SECTION.
016900     MOVE    WS-UP-MATCH-INDEX       TO    WS-SUB1.
017000     PERFORM A210-SHIFT-TABLE-ENTRIES
017100        THRU A210-SHIFT-TABLE-ENTRIES-EX
017200        VARYING WS-SUB1 FROM WS-UP-MATCH-INDEX BY 1
017300        UNTIL WS-SUB1 NOT < WK-C-VDEL-TAB-COUNT.
017400     SUBTRACT 1                      FROM  WK-C-VDEL-TAB-COUNT.
017500 A200-REMOVE-END-SECTION-EX.
017600     EXIT.
017700*
017800 A210-SHIFT-TABLE-ENTRIES.
017900     MOVE    LNSS-SECTION-ID (WS-SUB1  + 1)    TO
018000             LNSS-SECTION-ID (WS-SUB1).
018100     MOVE    LNSS-LINE-ID (WS-SUB1  + 1)         TO
018200             LNSS-LINE-ID (WS-SUB1).
018300     MOVE    LNSS-UP-STATION-ID (WS-SUB1  + 1)   TO
018400             LNSS-UP-STATION-ID (WS-SUB1).
018500     MOVE    LNSS-DOWN-STATION-ID (WS-SUB1  + 1) TO
018600             LNSS-DOWN-STATION-ID (WS-SUB1).
018700     MOVE    LNSS-DISTANCE (WS-SUB1  + 1)        TO
018800             LNSS-DISTANCE (WS-SUB1).
018900 A210-SHIFT-TABLE-ENTRIES-EX.
019000     EXIT.
019100 EJECT
019200*----------------------------------------------------------*
019300*     RULE 9 - MIDDLE REMOVAL: MERGE THE TWO SECTIONS THAT  *
019400*     TOUCH THE REMOVED STATION INTO ONE, SUMMING THE TWO    *
019500*     DISTANCES.  LNS012 - SURVIVING ROW KEEPS ITS OWN       *
019600*     SECTION-ID.                                            *
019700*----------------------------------------------------------*
019800 A300-MERGE-MIDDLE-SECTION.
019900     COMPUTE WS-SUM-DISTANCE =
020000             LNSS-DISTANCE (WS-UP-MATCH-INDEX) +
020100             LNSS-DISTANCE (WS-DOWN-MATCH-INDEX).
020200*
020210*   LNS014 - WS-UP-MATCH-INDEX/WS-DOWN-MATCH-INDEX ARE SET BY     *
020220*   TABLE SCAN ORDER ONLY (SEE A110) - NEITHER IS GUARANTEED TO   *
020230*   BE THE "BEFORE" (UP-SIDE) NEIGHBOUR.  TEST THE ACTUAL FIELDS  *
020240*   TO FIND WHICH ENTRY'S DOWN-STATION IS THE REMOVED STATION -   *
020250*   THAT ONE IS THE BEFORE SECTION REGARDLESS OF TABLE POSITION.  *
020260*
020300     IF      LNSS-DOWN-STATION-ID (WS-UP-MATCH-INDEX) =
020400                             WK-C-VDEL-STATION-ID
020450             MOVE    LNSS-UP-STATION-ID (WS-UP-MATCH-INDEX)
020500                                          TO    WS-MERGE-UP-ID
020520             MOVE    LNSS-DOWN-STATION-ID (WS-DOWN-MATCH-INDEX)
020540                                          TO    WS-MERGE-DOWN-ID
020600     ELSE
020700             MOVE    LNSS-UP-STATION-ID (WS-DOWN-MATCH-INDEX)
020800                                          TO    WS-MERGE-UP-ID
020820             MOVE    LNSS-DOWN-STATION-ID (WS-UP-MATCH-INDEX)
020840                                          TO    WS-MERGE-DOWN-ID.
021800*
021900     MOVE    WS-MERGE-UP-ID           TO
022000             LNSS-UP-STATION-ID (WS-UP-MATCH-INDEX).
022100     MOVE    WS-MERGE-DOWN-ID         TO
022200             LNSS-DOWN-STATION-ID (WS-UP-MATCH-INDEX).
022300     MOVE    WS-SUM-DISTANCE          TO
022400             LNSS-DISTANCE (WS-UP-MATCH-INDEX).
022500*
022600     MOVE    WS-DOWN-MATCH-INDEX      TO    WS-SUB1.
022700     PERFORM A210-SHIFT-TABLE-ENTRIES
022800        THRU A210-SHIFT-TABLE-ENTRIES-EX
022900        VARYING WS-SUB1 FROM WS-DOWN-MATCH-INDEX BY 1
023000        UNTIL WS-SUB1 NOT < WK-C-VDEL-TAB-COUNT.
023100     SUBTRACT 1                      FROM  WK-C-VDEL-TAB-COUNT.
023200 A300-MERGE-MIDDLE-SECTION-EX.
023300     EXIT.
023400 EJECT
023500******************************************************************
023600*************** END OF PROGRAM SOURCE -  LNSVDEL ***************
023700******************************************************************
