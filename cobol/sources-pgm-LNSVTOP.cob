000100 IDENTIFICATION DIVISION.
000200******************************
000300 PROGRAM-ID.     LNSVTOP.
000400 AUTHOR.         R D XAVIER.
000500 INSTALLATION.   RAPID TRANSIT DATA PROCESSING CENTRE.
000600 DATE-WRITTEN.   16 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS IS A CALLED ROUTINE TO DERIVE THE END-OF-RUN *
001200*              TOPOLOGY OF ONE LINE'S SECTION TABLE.  IT WALKS    *
001300*              THE CHAIN STATION BY STATION STARTING FROM THE     *
001400*              UP-END (THE STATION THAT IS NEVER A DOWN-STATION), *
001500*              BUILDS THE ORDERED STATION-ID LIST, AND SUMS THE   *
001600*              DISTANCE OF EVERY SECTION TRAVERSED.  CALLER IS    *
001700*              RESPONSIBLE FOR TRANSLATING STATION-ID TO NAME.    *
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* MOD.#  INIT   DATE        DESCRIPTION
002200* ------ ------ ----------  ------------------------------------
002300* LNS004 RDX    16/03/1991 - INITIAL VERSION.                    LNS004
002400* LNS019 TMH    21/09/1998 - Y2K REVIEW - NO DATE FIELDS IN THIS  LNS019
002500*                            PROGRAM, NO CHANGE REQUIRED.         LNS019
002510* LNS023 PBK    14/02/2001 - REQ#2890 ADD WS-END-STATIONS SAVE-   LNS023
002520*                            AREA SO A DUMP TAKEN MID-WALK STILL  LNS023
002530*                            SHOWS WHERE THE CHAIN WAS ANCHORED   LNS023
002540*                            AFTER THE UP-END/DOWN-END ARE FOUND. LNS023
002550* LNS026 GVH    02/02/2004 - REQ#3161 CHANGE LOG BROUGHT IN LINE  LNS026
002560*                            WITH LNSMAIN/LNSVADD/LNSVDEL - NO    LNS026
002570*                            LOGIC CHANGE, REVIEW ONLY.           LNS026
002600*----------------------------------------------------------------*
002700 EJECT
002800******************************
002900 ENVIRONMENT DIVISION.
003000******************************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003500                   UPSI-0 IS UPSI-SWITCH-0
003600                       ON  STATUS IS U0-ON
003700                       OFF STATUS IS U0-OFF.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000******************
004100 DATA DIVISION.
004200******************
004300 FILE SECTION.
004400******************************
004500 WORKING-STORAGE SECTION.
004600******************************
004700 01  FILLER                         PIC X(24) VALUE
004800     "** PROGRAM LNSVTOP   **".
004900*
005000 01  WK-C-COMMON.
005100     COPY LNSCMWS.
005200*
005300 01  WS-WORK-AREA.
005400     05  WS-SUB1                    PIC 9(05)  COMP VALUE ZEROES.
005500     05  WS-SUB2                    PIC 9(05)  COMP VALUE ZEROES.
005700     05  WS-CURRENT-STATION-ID       PIC 9(09)  VALUE ZEROES.
005800     05  WS-NEXT-SECTION-INDEX       PIC 9(05)  COMP VALUE ZEROES.
005900     05  WS-ANY-DOWN-MATCH-SW        PIC X(01)  VALUE "N".
006000         88  WS-ANY-DOWN-MATCH                   VALUE "Y".
006100     05  WS-FOUND-NEXT-SW            PIC X(01)  VALUE "N".
006200         88  WS-FOUND-NEXT                       VALUE "Y".
006300     05  WS-TRACE-SW                 PIC X(02)  VALUE SPACES.
006400     05  FILLER                      PIC X(01)  VALUE SPACES.
006500*
006600 01  WS-TRACE-SW-N REDEFINES WS-TRACE-SW
006700                                 PIC S9(03) COMP-3.
006750*
006760*----------------------------------------------------------*
006770*     LNS019 - SAVE-AREA HOLDING THE DERIVED END STATIONS  *
006780*     SO A DUMP TAKEN MID-WALK STILL SHOWS WHERE THE CHAIN *
006790*     WAS ANCHORED.  UPDATED ONCE THE UP-END IS KNOWN AND   *
006791*     AGAIN WHEN THE DOWN-END IS REACHED.                   *
006792*----------------------------------------------------------*
006800 01  WS-END-STATIONS.
006810     05  WS-UP-END-SAVE              PIC 9(09)  VALUE ZEROES.
006820     05  WS-DOWN-END-SAVE            PIC 9(09)  VALUE ZEROES.
006830     05  FILLER                      PIC X(01)  VALUE SPACES.
006840*
006850 01  WS-END-STATIONS-X REDEFINES WS-END-STATIONS
006860                                 PIC X(19).
006900 01  WS-USED-FLAGS.
007000     05  WS-USED-FLAG     OCCURS 200 TIMES
007100                                 PIC X(01) VALUE "N".
007150     05  FILLER                  PIC X(01) VALUE SPACES.
007200*
007300 01  WS-USED-FLAGS-X REDEFINES WS-USED-FLAGS
007400                                 PIC X(201).
007500*
007600 LINKAGE SECTION.
007700******************
007800     COPY LNSVTOP.
007900 EJECT
008000*-----------------------------------------------------------*
008100 PROCEDURE DIVISION USING WK-C-VTOP-RECORD.
008200*-----------------------------------------------------------*
008300 MAIN-MODULE.
008400     MOVE    ZEROES              TO    WK-C-VTOP-UP-END-ID.
008500     MOVE    ZEROES              TO    WK-C-VTOP-DOWN-END-ID.
008600     MOVE    ZEROES              TO    WK-C-VTOP-TOTAL-DIST.
008700     MOVE    ZEROES              TO    WK-C-VTOP-STN-COUNT.
008800     MOVE    "N"                 TO    WS-USED-FLAGS-X.
008900     PERFORM A000-PROCESS-CALLED-ROUTINE
009000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009100     EXIT PROGRAM.
009200*
009300*----------------------------------------------------------*
009400 A000-PROCESS-CALLED-ROUTINE.
009500*----------------------------------------------------------*
009600     PERFORM A100-FIND-UP-END
009700        THRU A100-FIND-UP-END-EX.
009800     MOVE    WS-CURRENT-STATION-ID   TO    WK-C-VTOP-UP-END-ID.
009850     MOVE    WS-CURRENT-STATION-ID   TO    WS-UP-END-SAVE.
009900     MOVE    1                       TO    WK-C-VTOP-STN-COUNT.
010000     MOVE    WS-CURRENT-STATION-ID   TO
010100             WK-C-VTOP-STN-ID (WK-C-VTOP-STN-COUNT).
010200*
010300     PERFORM A200-WALK-SORTED-CHAIN
010400        THRU A200-WALK-SORTED-CHAIN-EX
010500        VARYING WS-SUB1 FROM 1 BY 1
010600        UNTIL WS-SUB1 > WK-C-VTOP-TAB-COUNT.
010700*
010800     MOVE    WS-CURRENT-STATION-ID   TO    WK-C-VTOP-DOWN-END-ID.
010850     MOVE    WS-CURRENT-STATION-ID   TO    WS-DOWN-END-SAVE.
010900 A099-PROCESS-CALLED-ROUTINE-EX.
011000     EXIT.
011100 EJECT
011200*----------------------------------------------------------*
011300*     RULE 10 - THE UP-END IS THE STATION THAT NEVER       *
011400*     APPEARS AS ANY SECTION'S DOWN-STATION.                *
011500*----------------------------------------------------------*
011600 A100-FIND-UP-END.
011700     MOVE    1                       TO    WS-SUB1.
011800     PERFORM A110-TEST-ONE-CANDIDATE
011900        THRU A110-TEST-ONE-CANDIDATE-EX
012000        VARYING WS-SUB1 FROM 1 BY 1
012100        UNTIL WS-SUB1 > WK-C-VTOP-TAB-COUNT
012200        OR    WS-CURRENT-STATION-ID NOT = ZERO.
012300 A100-FIND-UP-END-EX.
012400     EXIT.
012500*
012600 A110-TEST-ONE-CANDIDATE.
012700     MOVE    "N"                     TO    WS-ANY-DOWN-MATCH-SW.
012800     MOVE    1                       TO    WS-SUB2.
012900     PERFORM A120-TEST-AGAINST-ONE-DOWN
013000        THRU A120-TEST-AGAINST-ONE-DOWN-EX
013100        VARYING WS-SUB2 FROM 1 BY 1
013200        UNTIL WS-SUB2 > WK-C-VTOP-TAB-COUNT.
013300     IF      NOT WS-ANY-DOWN-MATCH
013400             MOVE    LNSS-UP-STATION-ID (WS-SUB1) TO
013500                     WS-CURRENT-STATION-ID.
013600 A110-TEST-ONE-CANDIDATE-EX.
013700     EXIT.
013800*
013900 A120-TEST-AGAINST-ONE-DOWN.
014000     IF      LNSS-DOWN-STATION-ID (WS-SUB2) =
014100                             LNSS-UP-STATION-ID (WS-SUB1)
014200             MOVE    "Y"                 TO    WS-ANY-DOWN-MATCH-SW.
014300 A120-TEST-AGAINST-ONE-DOWN-EX.
014400     EXIT.
014500 EJECT
014600*----------------------------------------------------------*
014700*     RULE 11/12 - WALK FROM THE UP-END, ONE SECTION AT A   *
014800*     TIME, APPENDING THE NEXT STATION TO THE ORDERED LIST   *
014900*     AND ACCUMULATING THE RUNNING TOTAL DISTANCE.  EACH     *
015000*     SECTION IS VISITED EXACTLY ONCE (WS-USED-FLAG).        *
015100*----------------------------------------------------------*
015200 A200-WALK-SORTED-CHAIN.
015300     MOVE    "N"                     TO    WS-FOUND-NEXT-SW.
015400     MOVE    ZEROES                  TO    WS-NEXT-SECTION-INDEX.
015500     MOVE    1                       TO    WS-SUB2.
015600     PERFORM A210-TEST-ONE-SECTION
015700        THRU A210-TEST-ONE-SECTION-EX
015800        VARYING WS-SUB2 FROM 1 BY 1
015900        UNTIL WS-SUB2 > WK-C-VTOP-TAB-COUNT
016000        OR    WS-FOUND-NEXT.
016100*
016200     IF      NOT WS-FOUND-NEXT
016300             GO TO A200-WALK-SORTED-CHAIN-EX.
016400*
016500     MOVE    "Y"                     TO
016600             WS-USED-FLAG (WS-NEXT-SECTION-INDEX).
016700     ADD     LNSS-DISTANCE (WS-NEXT-SECTION-INDEX) TO
016800             WK-C-VTOP-TOTAL-DIST.
016900     ADD     1                       TO    WK-C-VTOP-STN-COUNT.
017000     MOVE    WS-CURRENT-STATION-ID   TO
017100             WK-C-VTOP-STN-ID (WK-C-VTOP-STN-COUNT).
017200 A200-WALK-SORTED-CHAIN-EX.
017300     EXIT.
017400*
017500 A210-TEST-ONE-SECTION.
017600     IF      WS-USED-FLAG (WS-SUB2) = "Y"
017700             GO TO A210-TEST-ONE-SECTION-EX.
017800     IF      LNSS-UP-STATION-ID (WS-SUB2) = WS-CURRENT-STATION-ID
017900             MOVE    "Y"                     TO    WS-FOUND-NEXT-SW
018000             MOVE    WS-SUB2                 TO    WS-NEXT-SECTION-INDEX
018100             MOVE    LNSS-DOWN-STATION-ID (WS-SUB2) TO
018200                     WS-CURRENT-STATION-ID
018300     ELSE
018400     IF      LNSS-DOWN-STATION-ID (WS-SUB2) = WS-CURRENT-STATION-ID
018500             MOVE    "Y"                     TO    WS-FOUND-NEXT-SW
018600             MOVE    WS-SUB2                 TO    WS-NEXT-SECTION-INDEX
018700             MOVE    LNSS-UP-STATION-ID (WS-SUB2)   TO
018800                     WS-CURRENT-STATION-ID.
018900 A210-TEST-ONE-SECTION-EX.
019000     EXIT.
019100 EJECT
019200******************************************************************
019300*************** END OF PROGRAM SOURCE -  LNSVTOP ***************
019400******************************************************************
